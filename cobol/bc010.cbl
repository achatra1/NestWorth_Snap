000100*****************************************************************
000200*                                                               *
000300*            N E S T W O R T H   5 - Y E A R                    *
000400*            B A B Y   C O S T   P R O J E C T I O N            *
000500*                                                               *
000600*            MAIN BATCH DRIVER - ONE PASS OF THE PROFILE FILE   *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*===============================
001200*
001300 PROGRAM-ID.             BC010.
001400 AUTHOR.                 V B COEN.
001500 INSTALLATION.           APPLEWOOD COMPUTERS.
001600 DATE-WRITTEN.           22/04/84.
001700 DATE-COMPILED.
001800 SECURITY.               COPYRIGHT (C) 1984-2026, VINCENT B COEN.
001900*                        NESTWORTH BABY-COST PROJECTION SUITE.
002000*                        DISTRIBUTED UNDER THE GNU GENERAL
002100*                        PUBLIC LICENSE.  SEE FILE COPYING.
002200*
002300*    REMARKS.            READS ONE HOUSEHOLD PROFILE RECORD AT
002400*                        A TIME, VALIDATES IT, CALLS BC020 TO
002500*                        PICK UP REGIONAL CHILDCARE RATES, THEN
002600*                        PROJECTS 60 MONTHS OF HOUSEHOLD CASH
002700*                        FLOW, ROLLING THE MONTHS INTO 5 YEARLY
002800*                        CONTROL-BREAK TOTALS, RAISING FINANCIAL
002900*                        WARNINGS, AND PRINTING THE PROJECTION
003000*                        REPORT VIA REPORT WRITER.
003100*
003200*    CALLED MODULES.     BC020 - CHILDCARE RATE LOOKUP.
003300*
003400*    FILES USED.         PROFILE    - INPUT  - wsbcprof.cob
003500*                        RECURCOST  - INPUT  - wsbcrec.cob
003600*                        MONTHPROJ  - OUTPUT - wsbcmon.cob
003700*                        YEARPROJ   - OUTPUT - wsbcyr.cob
003800*                        WARNLIST   - OUTPUT - wsbcwrn.cob
003900*                        PRTFILE    - OUTPUT - PROJECTION REPORT
004000*                        REJFILE    - OUTPUT - REJECTED PROFILES
004100*
004200*    ERROR MESSAGES USED.
004300*                        NW001 - INVALID ZIP CODE.
004400*                        NW002 - NEGATIVE SAVINGS.
004500*                        NW003 - LEAVE PERCENT OUT OF RANGE.
004600*                        NW004 - CHILDREN COUNT OUT OF RANGE.
004700*                        NW005 - INVALID CHILDCARE PREFERENCE.
004800*
004900* CHANGES:
005000* 22/04/84 VBC - 1.00 CREATED.
005100* 14/08/86 VBC -   01 ADDED P1/P2 LEAVE-PCT VALIDATION, NW-0007.
005200* 30/06/87 VBC -   02 EXP-MISC SPLIT OUT OF EXP-CLOTHING ON THE
005300*                     MONTHLY FILE, REQ NW-0013.
005400* 19/11/90 VBC -   03 WARNING RECORD CARRIES A PERCENT REDEFINE
005500*                     FOR HICHILD/EXTLEAVE, REQ NW-0029.
005600* 02/03/92 VBC -   04 DUE-DATE RE-SHAPED AS CCYY-MM-DD.
005700* 17/05/95 VBC -   05 CHILDCARE 20 PERCENT TAPER ADDED FROM BABY
005800*                     AGE 36 MONTHS, REQ NW-0052.
005900* 08/12/98 VBC -   06 Y2K - RUN-DATE REDEFINE REVIEWED, CCYY HELD
006000*                     THROUGHOUT, NO 2-DIGIT YEAR ARITHMETIC.
006100* 20/01/99 VBC -   07 Y2K - SIGNED OFF CLEAN.
006200* 17/06/02 VBC -   08 MISC ESCALATION TABLE NOW BUILT ONCE AT
006300*                     START OF RUN INSTEAD OF PER PROFILE.
006400* 09/11/05 VBC -   09 REJECT LISTING NOW CARRIES THE REASON TEXT.
006500* 30/03/09 VBC -   10 TIDY UP FOR OPEN COBOL V3.00.00 MIGRATION.
006510* 10/08/26 VBC -   11 DAYCARE/NANNY MONTHLY NOW ROUNDED TO A WHOLE
006520*                     DOLLAR BEFORE STORAGE, NOT THE NEAREST CENT,
006530*                     REQ NW-0061; ASSUMPTIONS TRAILER LINE NOW
006540*                     ALSO PRINTS THE CHILDCARE MONTHLY FIGURE.
006600*
006700*****************************************************************
006800*
006900 ENVIRONMENT             DIVISION.
007000*===============================
007100*
007200 COPY "ENVDIV.COB".
007300*
007400 INPUT-OUTPUT            SECTION.
007500 FILE-CONTROL.
007600 COPY "SELBCPROF.COB".
007700 COPY "SELBCREC.COB".
007800 COPY "SELBCMON.COB".
007900 COPY "SELBCYR.COB".
008000 COPY "SELBCWRN.COB".
008100*
008200     SELECT  PRINT-FILE   ASSIGN      PRTFILE
008300                          ORGANIZATION LINE SEQUENTIAL.
008400*
008500     SELECT  REJECT-FILE  ASSIGN      REJFILE
008600                          ORGANIZATION LINE SEQUENTIAL
008700                          STATUS       WS-Reject-Status.
008800*
008900 DATA                    DIVISION.
009000*===============================
009100*
009200 FILE SECTION.
009300 COPY "FDBCPROF.COB".
009400 COPY "FDBCREC.COB".
009500 COPY "FDBCMON.COB".
009600 COPY "FDBCYR.COB".
009700 COPY "FDBCWRN.COB".
009800*
009900 FD  PRINT-FILE
010000     RECORD CONTAINS 132 CHARACTERS
010100     REPORT IS BC-Projection-Report.
010200*
010300 FD  REJECT-FILE
010400     RECORD CONTAINS 80 CHARACTERS.
010500 01  REJECT-LINE                 PIC X(80).
010600*
010700 REPORT SECTION.
010800 RD  BC-Projection-Report
010900     CONTROLS ARE RD-Prof-Id RD-Year-Num
011000     PAGE LIMIT IS 60 LINES
011100     HEADING 1
011200     FIRST DETAIL 10
011300     LAST DETAIL 54
011400     FOOTING 58.
011500*
011600 01  TYPE PAGE HEADING.
011700     02  LINE 1.
011800         03  COLUMN  1  PIC X(38)
011900                        VALUE "NESTWORTH 5-YEAR BABY COST PROJECTION".
012000         03  COLUMN  95 PIC X(10) VALUE "RUN DATE: ".
012100         03  COLUMN 105 PIC X(08) SOURCE RD-Run-Date.
012200*
012300 01  TYPE CONTROL HEADING RD-Prof-Id.
012400     02  LINE 4.
012500         03  COLUMN  1  PIC X(13) VALUE "PROFILE ID: ".
012600         03  COLUMN 14  PIC X(12) SOURCE RD-Prof-Id.
012700         03  COLUMN 30  PIC X(06) VALUE "ZIP: ".
012800         03  COLUMN 36  PIC X(05) SOURCE RD-Zip.
012900         03  COLUMN 44  PIC X(11) VALUE "CHILDCARE: ".
013000         03  COLUMN 55  PIC X(12) SOURCE RD-Pref.
013100         03  COLUMN 70  PIC X(11) VALUE "COST BAND: ".
013200         03  COLUMN 81  PIC X(06) SOURCE RD-Band.
013300         03  COLUMN 90  PIC X(11) VALUE "ZIP FOUND: ".
013400         03  COLUMN 101 PIC X(01) SOURCE RD-Zip-Found.
013500     02  LINE 6.
013600         03  COLUMN  1  PIC X(44) VALUE
013700             "MONTH  INCOME       EXPENSES    NET CASHFLOW".
013800         03  COLUMN 46  PIC X(10) VALUE "  BALANCE".
013900*
014000 01  TYPE CONTROL HEADING RD-Year-Num.
014100     02  LINE PLUS 2.
014200         03  COLUMN  1  PIC X(06) VALUE "YEAR ".
014300         03  COLUMN  7  PIC 9     SOURCE RD-Year-Num.
014400*
014500 01  TYPE DETAIL RD-Detail-Line.
014600     02  LINE PLUS 1.
014700         03  COLUMN  3  PIC 99            SOURCE RD-Month-Of-Year.
014800         03  COLUMN  9  PIC $$$,$$9.99-   SOURCE RD-Income.
014900         03  COLUMN 24  PIC $$$,$$9.99-   SOURCE RD-Expenses.
015000         03  COLUMN 39  PIC $$$,$$9.99-   SOURCE RD-Net.
015100         03  COLUMN 55  PIC $$,$$$,$$9.99- SOURCE RD-Balance.
015200*
015300 01  TYPE CONTROL FOOTING RD-Year-Num.
015400     02  LINE PLUS 2.
015500         03  COLUMN  1  PIC X(11)        VALUE "YEAR TOTAL ".
015600         03  COLUMN  9  PIC $$$,$$9.99-  SOURCE RD-Yr-Income.
015700         03  COLUMN 24  PIC $$$,$$9.99-  SOURCE RD-Yr-Expenses.
015800         03  COLUMN 39  PIC $$$,$$9.99-  SOURCE RD-Yr-Net.
015900         03  COLUMN 55  PIC $$,$$$,$$9.99- SOURCE RD-Yr-Ending-Savings.
016000*
016100 01  TYPE CONTROL FOOTING RD-Prof-Id.
016200     02  LINE PLUS 3.
016300         03  COLUMN  1  PIC X(19)        VALUE "5-YEAR TOTAL COST: ".
016400         03  COLUMN 20  PIC $,$$$,$$9.99- SOURCE RD-Total-Cost.
016410*
016420 01  TYPE DETAIL RD-Trailer-Line.
016430     02  LINE PLUS 1.
016440         03  COLUMN  1  PIC X(80) SOURCE WS-Trailer-Line.
016500*
016600 WORKING-STORAGE SECTION.
016700*-----------------------
016800 77  WS-PROG-NAME             PIC X(15) VALUE "BC010 (1.10)".
016900*
017000 01  WS-RUN-SWITCHES.
017100     03  WS-EOF-FLAG          PIC X     VALUE "N".
017200     03  WS-VALID-FLAG        PIC X     VALUE "Y".
017300     03  WS-ZIP-FOUND         PIC X     VALUE "N".
017400     03  WS-LOWER-EARNER      PIC X     VALUE SPACE.
017450*
017460 01  WS-FILE-STATUSES.
017470     03  PROF-STATUS          PIC XX.
017480     03  REC-STATUS           PIC XX.
017490     03  MON-STATUS           PIC XX.
017495     03  YR-STATUS            PIC XX.
017497     03  WRN-STATUS           PIC XX.
017500     03  WS-REJECT-STATUS     PIC XX.
017600*
017700 01  WS-COUNTERS.
017800     03  WS-MONTH-NUM         PIC 9(02)     COMP.
017900     03  WS-YEAR-NUM          PIC 9(01)     COMP.
018000     03  WS-MONTH-OF-YEAR     PIC 9(02)     COMP.
018100     03  WS-BABY-AGE          PIC 9(02)     COMP.
018200     03  WS-NEGCASH-COUNT     PIC 9(03)     COMP.
018300     03  WS-SUB               PIC 9(02)     COMP.
018350     03  WS-WARN-SUB          PIC 9(01)     COMP.
018400     03  WS-PROFILE-COUNT     PIC 9(06)     COMP.
018500     03  WS-REJECT-COUNT      PIC 9(06)     COMP.
018600*
018700 01  WS-REJECT-REASON         PIC X(40).
018800*
018900*  -------------------------------------------------------------
019000*  RECURRING-COST TABLE - LOADED ONCE AT START OF RUN.  THE
019100*  MISCELLANEOUS ITEM IS PRE-ESCALATED FOR ALL 5 YEARS, ONCE,
019200*  SO THE MONTHLY LOOP NEVER HAS TO REPEAT THE ARITHMETIC.
019300*  -------------------------------------------------------------
019400 01  WS-RECUR-WORK.
019500     03  WS-RECUR-DIAPER      PIC 9(5)V99  COMP-3 VALUE 80.00.
019600     03  WS-RECUR-WIPES       PIC 9(5)V99  COMP-3 VALUE 15.00.
019700     03  WS-RECUR-FOOD        PIC 9(5)V99  COMP-3 VALUE 150.00.
019800     03  WS-RECUR-SUPPLIES    PIC 9(5)V99  COMP-3 VALUE 25.00.
019900     03  WS-RECUR-TOYS        PIC 9(5)V99  COMP-3 VALUE 20.00.
020000     03  WS-RECUR-MISC-BASE   PIC 9(5)V99  COMP-3 VALUE 150.00.
020100*
020200 01  WS-MISC-MULT-TAB.
020300     03  WS-MISC-MULT OCCURS 5 TIMES PIC 9V9999 COMP-3.
020400*
020500 01  WS-MISC-ESCAL-TAB.
020600     03  WS-MISC-ESCAL OCCURS 5 TIMES PIC 9(5)V9999 COMP-3.
020700*
020800*  -------------------------------------------------------------
020900*  PER-PROFILE ASSUMPTIONS, DERIVED BY BA030 BEFORE THE LOOP.
021000*  -------------------------------------------------------------
021100 01  WS-ASSUMPTIONS.
021200     03  WS-RATE-STATE        PIC X(02).
021300     03  WS-RATE-COUNTY       PIC X(20).
021400     03  WS-RATE-INFANT-WK    PIC 9(5)V99    COMP-3.
021500     03  WS-RATE-TODDLER-WK   PIC 9(5)V99    COMP-3.
021600     03  WS-BAND-RATE         PIC 9(5)V99    COMP-3.
021700     03  WS-COST-BAND         PIC X(06).
021800     03  WS-DAYCARE-MONTHLY   PIC 9(5)V99    COMP-3.
021900     03  WS-NANNY-MONTHLY     PIC 9(5)V99    COMP-3.
021950*                                 WHOLE-DOLLAR WORK FIELD - WEEKLY
021960*                                 RATE X 4.33 ROUNDS HALF-UP TO THE
021970*                                 NEAREST DOLLAR, NOT THE NEAREST
021980*                                 CENT, REQ NW-0061.
021990     03  WS-CC-MONTHLY-WHOLE  PIC 9(5)       COMP-3.
022000     03  WS-CC-START-MONTH    PIC 9(02)      COMP VALUE 6.
022100     03  WS-ONE-TIME-TOTAL    PIC 9(5)V99    COMP-3 VALUE 2250.00.
022200     03  WS-OT-CRIB           PIC 9(3)V99    COMP-3 VALUE 800.00.
022300     03  WS-OT-STROLLER       PIC 9(3)V99    COMP-3 VALUE 800.00.
022400     03  WS-OT-CARSEAT        PIC 9(3)V99    COMP-3 VALUE 500.00.
022500     03  WS-OT-HIGHCHAIR      PIC 9(3)V99    COMP-3 VALUE 150.00.
022600     03  WS-P1-LEAVE-MONTHS   PIC 9(3)V9999  COMP-3.
022700     03  WS-P2-LEAVE-MONTHS   PIC 9(3)V9999  COMP-3.
022800*
022900*  -------------------------------------------------------------
023000*  ONE MONTH'S WORKING FIGURES - OVERWRITTEN EACH PASS OF BB020.
023100*  -------------------------------------------------------------
023200 01  WS-MONTH-WORK.
023300     03  WS-P1-INCOME-MO      PIC S9(7)V99   COMP-3.
023400     03  WS-P2-INCOME-MO      PIC S9(7)V99   COMP-3.
023500     03  WS-TOTAL-INCOME-MO   PIC S9(8)V99   COMP-3.
023600     03  WS-EXP-HOUSING-MO    PIC 9(7)V99    COMP-3.
023700     03  WS-EXP-CHILDCARE-MO  PIC 9(7)V99    COMP-3.
023800     03  WS-EXP-DIAPERS-MO    PIC 9(5)V99    COMP-3.
023900     03  WS-EXP-FOOD-MO       PIC 9(5)V99    COMP-3.
024000     03  WS-EXP-HEALTH-MO     PIC 9(5)V99    COMP-3.
024100     03  WS-EXP-CLOTHING-MO   PIC 9(5)V99    COMP-3.
024200     03  WS-EXP-ONETIME-MO    PIC 9(5)V99    COMP-3.
024300     03  WS-EXP-MISC-MO       PIC 9(5)V99    COMP-3.
024400     03  WS-EXP-TOTAL-MO      PIC S9(8)V99   COMP-3.
024500     03  WS-NET-CASHFLOW-MO   PIC S9(8)V99   COMP-3.
024600     03  WS-CC-BASE           PIC 9(5)V99    COMP-3.
024700     03  WS-CUM-SAVINGS       PIC S9(9)V99   COMP-3.
024800     03  WS-MIN-CUM-SAVINGS   PIC S9(9)V99   COMP-3.
024900*
025000*  -------------------------------------------------------------
025100*  YEAR-IN-PROGRESS ACCUMULATORS, RESET AT MONTH-OF-YEAR 1 AND
025200*  ROLLED TO THE YEARLY FILE AND REPORT AT MONTH-OF-YEAR 12.
025300*  -------------------------------------------------------------
025400 01  WS-YEAR-WORK.
025500     03  WS-YR-INCOME         PIC S9(9)V99   COMP-3.
025600     03  WS-YR-EXPENSES       PIC S9(9)V99   COMP-3.
025700     03  WS-YR-NET            PIC S9(9)V99   COMP-3.
025800     03  WS-YR-ENDING-SAVINGS PIC S9(9)V99   COMP-3.
025900     03  WS-YR-HOUSING        PIC S9(8)V99   COMP-3.
026000     03  WS-YR-CHILDCARE      PIC S9(8)V99   COMP-3.
026100     03  WS-YR-DIAPERS        PIC S9(8)V99   COMP-3.
026200     03  WS-YR-FOOD           PIC S9(8)V99   COMP-3.
026300     03  WS-YR-HEALTHCARE     PIC S9(8)V99   COMP-3.
026400     03  WS-YR-CLOTHING       PIC S9(8)V99   COMP-3.
026500     03  WS-YR-ONETIME        PIC S9(8)V99   COMP-3.
026600     03  WS-YR-MISC           PIC S9(8)V99   COMP-3.
026700     03  WS-TOTAL-COST-5YR    PIC S9(9)V99   COMP-3.
026800*
026900*  -------------------------------------------------------------
027000*  WARNING-CHECK WORK AREAS.
027100*  -------------------------------------------------------------
027200 01  WS-WARN-WORK.
027210     03  WS-WARN-PRINT-CNT    PIC 9(01)      COMP VALUE ZERO.
027220     03  WS-WARN-PRINT-TAB OCCURS 4 TIMES PIC X(80).
027300     03  WS-BUFFER-AMT        PIC S9(9)V99   COMP-3.
027400     03  WS-CC-FULL-MONTHLY   PIC 9(5)V99    COMP-3.
027500     03  WS-CC-PCT            PIC S9(5)V99   COMP-3.
027600     03  WS-MAX-LEAVE-MONTHS  PIC 9(3)V9999  COMP-3.
027610     03  WS-WARN-LINE-AMT     PIC S9(9)V99   COMP-3.
027620     03  WS-WARN-LINE-AMT-ED  PIC $$$,$$$,$$9.99-.
027700*
027800*  -------------------------------------------------------------
027900*  RUN-DATE - CAPTURED ONCE, REDEFINED FOR THE REPORT HEADING.
028000*  -------------------------------------------------------------
028100 01  WS-RUN-DATE-RAW          PIC 9(08).
028200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-RAW.
028300     03  WS-RUN-CCYY          PIC 9(04).
028400     03  WS-RUN-MM            PIC 9(02).
028500     03  WS-RUN-DD            PIC 9(02).
028600*
028700*  -------------------------------------------------------------
028800*  REPORT WRITER SOURCE FIELDS - MOVED BEFORE EVERY GENERATE.
028900*  -------------------------------------------------------------
029000 01  WS-REPORT-WORK.
029100     03  RD-PROF-ID           PIC X(12).
029200     03  RD-ZIP               PIC X(05).
029300     03  RD-PREF              PIC X(12).
029400     03  RD-BAND              PIC X(06).
029500     03  RD-ZIP-FOUND         PIC X(01).
029600     03  RD-RUN-DATE          PIC X(08).
029700     03  RD-YEAR-NUM          PIC 9(01).
029800     03  RD-MONTH-OF-YEAR     PIC 9(02).
029900     03  RD-INCOME            PIC S9(8)V99.
030000     03  RD-EXPENSES          PIC S9(8)V99.
030100     03  RD-NET               PIC S9(8)V99.
030200     03  RD-BALANCE           PIC S9(9)V99.
030300     03  RD-YR-INCOME         PIC S9(9)V99.
030400     03  RD-YR-EXPENSES       PIC S9(9)V99.
030500     03  RD-YR-NET            PIC S9(9)V99.
030600     03  RD-YR-ENDING-SAVINGS PIC S9(9)V99.
030700     03  RD-TOTAL-COST        PIC S9(9)V99.
030800*
030900 01  WS-TRAILER-LINE          PIC X(132).
031000*
031100 PROCEDURE DIVISION.
031200*===================
031300*
031400 AA000-MAIN-CONTROL       SECTION.
031500*********************************
031600     PERFORM  AA010-HOUSEKEEPING THRU AA010-EXIT.
031700     PERFORM  AA020-READ-PROFILE THRU AA020-EXIT.
031800*
031900 AA000-PROCESS-LOOP.
032000     IF       WS-EOF-FLAG = "Y"
032100              GO TO AA000-WRAP-UP.
032200     ADD      1 TO WS-PROFILE-COUNT.
032300     PERFORM  BA010-VALIDATE-PROFILE THRU BA010-EXIT.
032400     IF       WS-VALID-FLAG = "N"
032500              ADD     1 TO WS-REJECT-COUNT
032500*                                                           09
032600              PERFORM CC010-WRITE-REJECT THRU CC010-EXIT
032700     ELSE
032800              PERFORM BA030-DERIVE-ASSUMPTIONS THRU BA030-EXIT
032900              PERFORM BB010-PROJECT-PROFILE THRU BB010-EXIT
033000     END-IF.
033100     PERFORM  AA020-READ-PROFILE THRU AA020-EXIT.
033200     GO       TO AA000-PROCESS-LOOP.
033300*
033400 AA000-WRAP-UP.
033500     PERFORM  ZZ010-CLOSE-DOWN THRU ZZ010-EXIT.
033600     STOP     RUN.
033700*
033800 AA000-EXIT.  EXIT SECTION.
033900*
034000 AA010-HOUSEKEEPING       SECTION.
034100*********************************
034200     MOVE     ZERO TO WS-PROFILE-COUNT WS-REJECT-COUNT.
034300     OPEN     INPUT  BC-Profile-File.
034400     OPEN     OUTPUT BC-Monthly-File
034500                     BC-Yearly-File
034600                     BC-Warning-File
034700                     PRINT-FILE
034800                     REJECT-FILE.
034900*
035000     ACCEPT   WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
035100     MOVE     WS-RUN-MM TO RD-RUN-DATE (1:2).
035200     MOVE     "/"       TO RD-RUN-DATE (3:1).
035300     MOVE     WS-RUN-DD TO RD-RUN-DATE (4:2).
035400     MOVE     "/"       TO RD-RUN-DATE (6:1).
035500     MOVE     WS-RUN-CCYY TO RD-RUN-DATE (7:2).
035600*
035700     PERFORM  BA020-LOAD-RECURRING-COSTS THRU BA020-EXIT.
035800     PERFORM  BA025-ESCALATE-MISC THRU BA025-EXIT.
035900 AA010-EXIT.
036000     EXIT.
036100*
036200 AA020-READ-PROFILE       SECTION.
036300*********************************
036400     READ     BC-Profile-File
036500              AT END
036600              MOVE "Y" TO WS-EOF-FLAG.
036700 AA020-EXIT.
036800     EXIT.
036900*
037000 BA010-VALIDATE-PROFILE   SECTION.
037100*********************************
037200     MOVE     "Y" TO WS-VALID-FLAG.
037300     MOVE     SPACES TO WS-REJECT-REASON.
037400*
037500     IF       PROF-ZIP IS NOT ZIP-DIGIT
037600              MOVE "N" TO WS-VALID-FLAG
037700              MOVE "NW001 INVALID ZIP CODE" TO WS-REJECT-REASON
037800     END-IF.
037900     IF       PROF-SAVINGS < ZERO
038000              MOVE "N" TO WS-VALID-FLAG
038100              MOVE "NW002 NEGATIVE SAVINGS" TO WS-REJECT-REASON
038200     END-IF.
038300     IF       PROF-P1-LEAVE-PCT > 100 OR PROF-P2-LEAVE-PCT > 100
038400              MOVE "N" TO WS-VALID-FLAG
038500              MOVE "NW003 LEAVE PERCENT OUT OF RANGE" TO WS-REJECT-REASON
038600     END-IF.
038700     IF       PROF-NUM-CHILDREN < 1 OR PROF-NUM-CHILDREN > 10
038800              MOVE "N" TO WS-VALID-FLAG
038900              MOVE "NW004 CHILDREN COUNT OUT OF RANGE" TO WS-REJECT-REASON
039000     END-IF.
039100     IF       PROF-CHILDCARE-PREF NOT = "DAYCARE"
039200        AND   PROF-CHILDCARE-PREF NOT = "NANNY"
039300        AND   PROF-CHILDCARE-PREF NOT = "STAY-AT-HOME"
039400              MOVE "N" TO WS-VALID-FLAG
039500              MOVE "NW005 INVALID CHILDCARE PREFERENCE" TO WS-REJECT-REASON
039600     END-IF.
039700 BA010-EXIT.
039800     EXIT.
039900*
040000 BA020-LOAD-RECURRING-COSTS SECTION.
040100***********************************
040200*   DEFAULTS ARE ALREADY IN WS-RECUR-WORK FROM THEIR VALUE
040300*   CLAUSES.  ANY ITEM ACTUALLY FOUND ON THE FILE OVERWRITES
040400*   ITS DEFAULT.  A MISSING OR EMPTY FILE LEAVES THE DEFAULTS
040500*   STANDING, SO THE LOOKUP OF AN INDIVIDUAL ITEM IS UNAFFECTED.
040600*
040700     OPEN     INPUT BC-Recur-File.
040800     IF       REC-STATUS NOT = "00"
040900              GO TO BA020-EXIT.
041000 BA020-READ-NEXT.
041100     READ     BC-Recur-File NEXT RECORD
041200              AT END
041300              GO TO BA020-CLOSE.
041400     IF       REC-ITEM-NAME = "DIAPER"
041500              MOVE REC-MONTHLY-COST TO WS-RECUR-DIAPER
041600     END-IF.
041700     IF       REC-ITEM-NAME = "WIPES"
041800              MOVE REC-MONTHLY-COST TO WS-RECUR-WIPES
041900     END-IF.
042000     IF       REC-ITEM-NAME = "FOOD"
042100              MOVE REC-MONTHLY-COST TO WS-RECUR-FOOD
042200     END-IF.
042300     IF       REC-ITEM-NAME = "SUPPLIES"
042400              MOVE REC-MONTHLY-COST TO WS-RECUR-SUPPLIES
042500     END-IF.
042600     IF       REC-ITEM-NAME = "TOYS"
042700              MOVE REC-MONTHLY-COST TO WS-RECUR-TOYS
042800     END-IF.
042900     IF       REC-ITEM-NAME = "MISCELLANEOUS"
043000              MOVE REC-MONTHLY-COST TO WS-RECUR-MISC-BASE
043100     END-IF.
043200     GO       TO BA020-READ-NEXT.
043300 BA020-CLOSE.
043400     CLOSE    BC-Recur-File.
043500 BA020-EXIT.
043600     EXIT.
043700*
043800 BA025-ESCALATE-MISC      SECTION.
043900*********************************
044000*   MISCELLANEOUS ONLY - 20 PERCENT COMPOUNDED FROM YEAR 3.
044100*   YEARS 1 AND 2 CARRY NO ESCALATION.
044200*
044300     MOVE     1.0000 TO WS-MISC-MULT (1).
044400     MOVE     1.0000 TO WS-MISC-MULT (2).
044500     MOVE     1.2000 TO WS-MISC-MULT (3).
044600     MOVE     1.4400 TO WS-MISC-MULT (4).
044700     MOVE     1.7280 TO WS-MISC-MULT (5).
044800     PERFORM  BA025-ONE-YEAR THRU BA025-ONE-YEAR-EXIT
044900              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
045000     GO       TO BA025-EXIT.
045100 BA025-ONE-YEAR.
045200     COMPUTE  WS-MISC-ESCAL (WS-SUB) ROUNDED =
045300              WS-RECUR-MISC-BASE * WS-MISC-MULT (WS-SUB).
045400 BA025-ONE-YEAR-EXIT.
045500     EXIT.
045600 BA025-EXIT.
045700     EXIT SECTION.
045800*
045900 BA030-DERIVE-ASSUMPTIONS SECTION.
046000*********************************
046100     CALL     "BC020" USING PROF-ZIP
046200                            PROF-CHILDCARE-PREF
046300                            WS-ZIP-FOUND
046400                            WS-RATE-STATE
046500                            WS-RATE-COUNTY
046600                            WS-RATE-INFANT-WK
046700                            WS-RATE-TODDLER-WK.
046800*
046900     IF       WS-ZIP-FOUND = "Y" AND WS-RATE-INFANT-WK > ZERO
047000              MOVE WS-RATE-INFANT-WK TO WS-BAND-RATE
047050              COMPUTE WS-CC-MONTHLY-WHOLE ROUNDED =
047060                      WS-RATE-INFANT-WK * 4.33
047070              MOVE WS-CC-MONTHLY-WHOLE TO WS-DAYCARE-MONTHLY
047100              COMPUTE WS-CC-MONTHLY-WHOLE ROUNDED =
047200                      WS-RATE-INFANT-WK * 1.8 * 4.33
047250              MOVE WS-CC-MONTHLY-WHOLE TO WS-NANNY-MONTHLY
047500     ELSE
047600              MOVE "N" TO WS-ZIP-FOUND
047700              MOVE 277.00 TO WS-BAND-RATE
047800              MOVE 1200.00 TO WS-DAYCARE-MONTHLY
047900              MOVE 800.00 TO WS-NANNY-MONTHLY
048000     END-IF.
048100*
048200     IF       WS-BAND-RATE < 280
048300              MOVE "LOW   " TO WS-COST-BAND
048400     ELSE
048500     IF       WS-BAND-RATE > 400
048600              MOVE "HIGH  " TO WS-COST-BAND
048700     ELSE
048800              MOVE "MEDIUM" TO WS-COST-BAND
048900     END-IF
049000     END-IF.
049100 BA030-EXIT.
049200     EXIT SECTION.
049300*
049400 BB010-PROJECT-PROFILE    SECTION.
049500*********************************
049600     MOVE     PROF-SAVINGS TO WS-CUM-SAVINGS WS-MIN-CUM-SAVINGS.
049700     MOVE     ZERO TO WS-NEGCASH-COUNT WS-TOTAL-COST-5YR.
049800*
049900     MOVE     "1" TO WS-LOWER-EARNER.
050000     IF       PROF-P2-INCOME < PROF-P1-INCOME
050100              MOVE "2" TO WS-LOWER-EARNER.
050200*
050300     COMPUTE  WS-P1-LEAVE-MONTHS ROUNDED = PROF-P1-LEAVE-WEEKS / 4.33.
050400     COMPUTE  WS-P2-LEAVE-MONTHS ROUNDED = PROF-P2-LEAVE-WEEKS / 4.33.
050500*
050600     MOVE     PROF-ID  TO RD-PROF-ID.
050700     MOVE     PROF-ZIP TO RD-ZIP.
050800     MOVE     PROF-CHILDCARE-PREF TO RD-PREF.
050900     MOVE     WS-COST-BAND TO RD-BAND.
051000     MOVE     WS-ZIP-FOUND TO RD-ZIP-FOUND.
051200*
051300     PERFORM  BB020-PROJECT-ONE-MONTH THRU BB020-EXIT
051400              VARYING WS-MONTH-NUM FROM 1 BY 1
051500              UNTIL WS-MONTH-NUM > 60.
051600*
051700     MOVE     WS-TOTAL-COST-5YR TO RD-TOTAL-COST.
051710     PERFORM  BB040-BUILD-WARNINGS THRU BB040-EXIT.
051750     PERFORM  DD020-PRINT-ASSUMPTIONS THRU DD020-EXIT.
051800     TERMINATE BC-Projection-Report.
052200 BB010-EXIT.
052300     EXIT SECTION.
052400*
052500 BB020-PROJECT-ONE-MONTH  SECTION.
052600*********************************
052700     IF       WS-MONTH-NUM = 1
052800              INITIATE BC-Projection-Report.
052900*
053000     COMPUTE  WS-YEAR-NUM = ((WS-MONTH-NUM - 1) / 12) + 1.
053100     COMPUTE  WS-MONTH-OF-YEAR = WS-MONTH-NUM - ((WS-YEAR-NUM - 1) * 12).
053200     COMPUTE  WS-BABY-AGE = WS-MONTH-NUM - 1.
053300*
053400     PERFORM  BB021-APPLY-LEAVE-PAY THRU BB021-EXIT.
053500     PERFORM  BB022-APPLY-STAY-HOME THRU BB022-EXIT.
053600     COMPUTE  WS-TOTAL-INCOME-MO = WS-P1-INCOME-MO + WS-P2-INCOME-MO.
053700     PERFORM  BB023-BUILD-MONTH-EXPENSES THRU BB023-EXIT.
053800     COMPUTE  WS-NET-CASHFLOW-MO =
053900              WS-TOTAL-INCOME-MO - WS-EXP-TOTAL-MO.
054000     ADD      WS-NET-CASHFLOW-MO TO WS-CUM-SAVINGS.
054100     IF       WS-NET-CASHFLOW-MO < ZERO
054200              ADD 1 TO WS-NEGCASH-COUNT.
054300     IF       WS-CUM-SAVINGS < WS-MIN-CUM-SAVINGS
054400              MOVE WS-CUM-SAVINGS TO WS-MIN-CUM-SAVINGS.
054500*
054600     MOVE     PROF-ID  TO MON-PROF-ID.
054700     MOVE     WS-MONTH-NUM TO MON-MONTH-NUM.
054800     MOVE     WS-YEAR-NUM  TO MON-YEAR-NUM.
054900     MOVE     WS-MONTH-OF-YEAR TO MON-MONTH-OF-YEAR.
055000     MOVE     WS-P1-INCOME-MO TO MON-P1-INCOME.
055100     MOVE     WS-P2-INCOME-MO TO MON-P2-INCOME.
055200     MOVE     WS-TOTAL-INCOME-MO TO MON-TOTAL-INCOME.
055300     MOVE     WS-EXP-HOUSING-MO TO MON-EXP-HOUSING.
055400     MOVE     WS-EXP-CHILDCARE-MO TO MON-EXP-CHILDCARE.
055500     MOVE     WS-EXP-DIAPERS-MO TO MON-EXP-DIAPERS.
055600     MOVE     WS-EXP-FOOD-MO TO MON-EXP-FOOD.
055700     MOVE     WS-EXP-HEALTH-MO TO MON-EXP-HEALTHCARE.
055800     MOVE     WS-EXP-CLOTHING-MO TO MON-EXP-CLOTHING.
055900     MOVE     WS-EXP-ONETIME-MO TO MON-EXP-ONE-TIME.
056000     MOVE     WS-EXP-MISC-MO TO MON-EXP-MISC.
056100     MOVE     WS-EXP-TOTAL-MO TO MON-EXP-TOTAL.
056200     MOVE     WS-NET-CASHFLOW-MO TO MON-NET-CASHFLOW.
056300     MOVE     WS-CUM-SAVINGS TO MON-CUM-SAVINGS.
056400     WRITE    BC-Monthly-Record.
056500*
056600     MOVE     WS-YEAR-NUM TO RD-YEAR-NUM.
056700     MOVE     WS-MONTH-OF-YEAR TO RD-MONTH-OF-YEAR.
056800     MOVE     WS-TOTAL-INCOME-MO TO RD-INCOME.
056900     MOVE     WS-EXP-TOTAL-MO TO RD-EXPENSES.
057000     MOVE     WS-NET-CASHFLOW-MO TO RD-NET.
057100     MOVE     WS-CUM-SAVINGS TO RD-BALANCE.
057200     GENERATE RD-Detail-Line.
057300*
057400     PERFORM  BB030-ROLL-YEAR-TOTALS THRU BB030-EXIT.
057500 BB020-EXIT.
057600     EXIT SECTION.
057700*
057800 BB021-APPLY-LEAVE-PAY    SECTION.
057900*********************************
058000     IF       WS-BABY-AGE < WS-P1-LEAVE-MONTHS
058100              COMPUTE WS-P1-INCOME-MO ROUNDED =
058200                      PROF-P1-INCOME * PROF-P1-LEAVE-PCT / 100
058300     ELSE
058400              MOVE PROF-P1-INCOME TO WS-P1-INCOME-MO
058500     END-IF.
058600     IF       WS-BABY-AGE < WS-P2-LEAVE-MONTHS
058700              COMPUTE WS-P2-INCOME-MO ROUNDED =
058800                      PROF-P2-INCOME * PROF-P2-LEAVE-PCT / 100
058900     ELSE
059000              MOVE PROF-P2-INCOME TO WS-P2-INCOME-MO
059100     END-IF.
059200 BB021-EXIT.
059300     EXIT SECTION.
059400*
059500 BB022-APPLY-STAY-HOME    SECTION.
059600*********************************
059700     IF       PROF-CHILDCARE-PREF = "STAY-AT-HOME"
059800              IF   WS-LOWER-EARNER = "1"
059900                   AND WS-BABY-AGE >= WS-P1-LEAVE-MONTHS
060000                   MOVE ZERO TO WS-P1-INCOME-MO
060100              END-IF
060200              IF   WS-LOWER-EARNER = "2"
060300                   AND WS-BABY-AGE >= WS-P2-LEAVE-MONTHS
060400                   MOVE ZERO TO WS-P2-INCOME-MO
060500              END-IF
060600     END-IF.
060700 BB022-EXIT.
060800     EXIT SECTION.
060900*
061000 BB023-BUILD-MONTH-EXPENSES SECTION.
061100***********************************
061200     MOVE     PROF-HOUSING TO WS-EXP-HOUSING-MO.
061300     IF       WS-BABY-AGE = ZERO
061400              MOVE WS-ONE-TIME-TOTAL TO WS-EXP-ONETIME-MO
061500     ELSE
061600              MOVE ZERO TO WS-EXP-ONETIME-MO
061700     END-IF.
061800     MOVE     WS-RECUR-DIAPER TO WS-EXP-DIAPERS-MO.
061900     MOVE     WS-RECUR-FOOD TO WS-EXP-FOOD-MO.
062000     MOVE     WS-RECUR-WIPES TO WS-EXP-HEALTH-MO.
062100     MOVE     WS-RECUR-SUPPLIES TO WS-EXP-CLOTHING-MO.
062200     COMPUTE  WS-EXP-MISC-MO ROUNDED =
062300              WS-RECUR-TOYS + WS-MISC-ESCAL (WS-YEAR-NUM).
062400*
062500     IF       WS-BABY-AGE < WS-CC-START-MONTH
062600              MOVE ZERO TO WS-EXP-CHILDCARE-MO
062700     ELSE
062800              EVALUATE PROF-CHILDCARE-PREF
062900                  WHEN "DAYCARE"
063000                       MOVE WS-DAYCARE-MONTHLY TO WS-CC-BASE
063100                  WHEN "NANNY"
063200                       MOVE WS-NANNY-MONTHLY TO WS-CC-BASE
063300                  WHEN OTHER
063400                       MOVE ZERO TO WS-CC-BASE
063500              END-EVALUATE
063600              IF   WS-BABY-AGE >= 36
063700                   COMPUTE WS-EXP-CHILDCARE-MO ROUNDED =
063800                           WS-CC-BASE * 0.8
063900              ELSE
064000                   MOVE WS-CC-BASE TO WS-EXP-CHILDCARE-MO
064100              END-IF
064200     END-IF.
064300*
064400     COMPUTE  WS-EXP-TOTAL-MO =
064500              WS-EXP-HOUSING-MO   + WS-EXP-CHILDCARE-MO +
064600              WS-EXP-DIAPERS-MO   + WS-EXP-FOOD-MO      +
064700              WS-EXP-HEALTH-MO    + WS-EXP-CLOTHING-MO  +
064800              WS-EXP-ONETIME-MO   + WS-EXP-MISC-MO.
064900 BB023-EXIT.
065000     EXIT SECTION.
065100*
065200 BB030-ROLL-YEAR-TOTALS   SECTION.
065300*********************************
065400     IF       WS-MONTH-OF-YEAR = 1
065500              MOVE ZERO TO WS-YR-INCOME   WS-YR-EXPENSES
065600                           WS-YR-HOUSING  WS-YR-CHILDCARE
065700                           WS-YR-DIAPERS  WS-YR-FOOD
065800                           WS-YR-HEALTHCARE WS-YR-CLOTHING
065900                           WS-YR-ONETIME  WS-YR-MISC.
066000*
066100     ADD      WS-TOTAL-INCOME-MO TO WS-YR-INCOME.
066200     ADD      WS-EXP-TOTAL-MO    TO WS-YR-EXPENSES.
066300     ADD      WS-EXP-HOUSING-MO   TO WS-YR-HOUSING.
066400     ADD      WS-EXP-CHILDCARE-MO TO WS-YR-CHILDCARE.
066500     ADD      WS-EXP-DIAPERS-MO   TO WS-YR-DIAPERS.
066600     ADD      WS-EXP-FOOD-MO      TO WS-YR-FOOD.
066700     ADD      WS-EXP-HEALTH-MO    TO WS-YR-HEALTHCARE.
066800     ADD      WS-EXP-CLOTHING-MO  TO WS-YR-CLOTHING.
066900     ADD      WS-EXP-ONETIME-MO   TO WS-YR-ONETIME.
067000     ADD      WS-EXP-MISC-MO      TO WS-YR-MISC.
067100*
067200     IF       WS-MONTH-OF-YEAR NOT = 12
067300              GO TO BB030-EXIT.
067400*
067500     COMPUTE  WS-YR-NET = WS-YR-INCOME - WS-YR-EXPENSES.
067600     MOVE     WS-CUM-SAVINGS TO WS-YR-ENDING-SAVINGS.
067700*
067800     MOVE     PROF-ID TO YR-PROF-ID.
067900     MOVE     WS-YEAR-NUM TO YR-YEAR-NUM.
068000     MOVE     WS-YR-INCOME TO YR-TOTAL-INCOME.
068100     MOVE     WS-YR-EXPENSES TO YR-TOTAL-EXPENSES.
068200     MOVE     WS-YR-NET TO YR-NET-CASHFLOW.
068300     MOVE     WS-YR-ENDING-SAVINGS TO YR-ENDING-SAVINGS.
068400     MOVE     WS-YR-HOUSING TO YR-HOUSING.
068500     MOVE     WS-YR-CHILDCARE TO YR-CHILDCARE.
068600     MOVE     WS-YR-DIAPERS TO YR-DIAPERS.
068700     MOVE     WS-YR-FOOD TO YR-FOOD.
068800     MOVE     WS-YR-HEALTHCARE TO YR-HEALTHCARE.
068900     MOVE     WS-YR-CLOTHING TO YR-CLOTHING.
069000     MOVE     WS-YR-ONETIME TO YR-ONE-TIME.
069100     MOVE     WS-YR-MISC TO YR-MISC.
069200     WRITE    BC-Yearly-Record.
069300*
069400     ADD      WS-YR-EXPENSES TO WS-TOTAL-COST-5YR.
069500     MOVE     WS-YR-INCOME TO RD-YR-INCOME.
069600     MOVE     WS-YR-EXPENSES TO RD-YR-EXPENSES.
069700     MOVE     WS-YR-NET TO RD-YR-NET.
069800     MOVE     WS-YR-ENDING-SAVINGS TO RD-YR-ENDING-SAVINGS.
069900 BB030-EXIT.
070000     EXIT SECTION.
070100*
070200 BB040-BUILD-WARNINGS     SECTION.
070300*********************************
070310     MOVE     ZERO TO WS-WARN-PRINT-CNT.
070400     PERFORM  BB041-CHECK-NEGCASH THRU BB041-EXIT.
070500     PERFORM  BB042-CHECK-LOWBUF THRU BB042-EXIT.
070600     PERFORM  BB043-CHECK-HICHILD THRU BB043-EXIT.
070700     PERFORM  BB044-CHECK-EXTLEAVE THRU BB044-EXIT.
070800 BB040-EXIT.
070900     EXIT SECTION.
071000*
071100 BB041-CHECK-NEGCASH      SECTION.
071200*********************************
071300     IF       WS-NEGCASH-COUNT = ZERO
071400              GO TO BB041-EXIT.
071500     MOVE     PROF-ID TO WRN-PROF-ID.
071600     MOVE     "CRITICAL     " TO WRN-SEVERITY.
071700     MOVE     "NEGCASH " TO WRN-WARN-CODE.
071800     MOVE     WS-NEGCASH-COUNT TO WRN-WARN-COUNT.
071900     MOVE     ZERO TO WRN-WARN-AMOUNT.
072000     MOVE     "NEGATIVE CASHFLOW PROJECTED IN ONE OR MORE MONTHS"
072100              TO WRN-MESSAGE.
072150     WRITE    BC-Warning-Record.
072200     PERFORM  BB045-STORE-WARN-LINE THRU BB045-EXIT.
072300 BB041-EXIT.
072400     EXIT SECTION.
072500*
072600 BB042-CHECK-LOWBUF       SECTION.
072700*********************************
072800     COMPUTE  WS-BUFFER-AMT ROUNDED =
072900              (PROF-P1-INCOME + PROF-P2-INCOME) * 3.
073000     IF       WS-MIN-CUM-SAVINGS NOT < WS-BUFFER-AMT
073100              GO TO BB042-EXIT.
073200     MOVE     PROF-ID TO WRN-PROF-ID.
073300     MOVE     "IMPORTANT    " TO WRN-SEVERITY.
073400     MOVE     "LOWBUF  " TO WRN-WARN-CODE.
073500     MOVE     ZERO TO WRN-WARN-COUNT.
073600     MOVE     WS-BUFFER-AMT TO WRN-WARN-AMOUNT.
073700     MOVE     "SAVINGS BUFFER FALLS BELOW 3 MONTHS OF INCOME"
073800              TO WRN-MESSAGE.
073950     WRITE    BC-Warning-Record.
073990     PERFORM  BB045-STORE-WARN-LINE THRU BB045-EXIT.
074000 BB042-EXIT.
074100     EXIT SECTION.
074200*
074300 BB043-CHECK-HICHILD      SECTION.
074400*********************************
074500     EVALUATE PROF-CHILDCARE-PREF
074600         WHEN "DAYCARE"
074700              MOVE WS-DAYCARE-MONTHLY TO WS-CC-FULL-MONTHLY
074800         WHEN "NANNY"
074900              MOVE WS-NANNY-MONTHLY TO WS-CC-FULL-MONTHLY
075000         WHEN OTHER
075100              MOVE ZERO TO WS-CC-FULL-MONTHLY
075200     END-EVALUATE.
075300     IF       PROF-P1-INCOME + PROF-P2-INCOME = ZERO
075400              MOVE ZERO TO WS-CC-PCT
075500     ELSE
075600              COMPUTE WS-CC-PCT ROUNDED =
075700                      WS-CC-FULL-MONTHLY /
075800                      (PROF-P1-INCOME + PROF-P2-INCOME) * 100
075900     END-IF.
076000     IF       WS-CC-PCT > 30 AND WS-CC-FULL-MONTHLY > ZERO
076100              MOVE PROF-ID TO WRN-PROF-ID
076200              MOVE "IMPORTANT    " TO WRN-SEVERITY
076300              MOVE "HICHILD " TO WRN-WARN-CODE
076400              MOVE ZERO TO WRN-WARN-COUNT
076500              MOVE WS-CC-FULL-MONTHLY TO WRN-WARN-AMOUNT
076600              MOVE "CHILDCARE COST EXCEEDS 30 PERCENT OF INCOME"
076700                   TO WRN-MESSAGE
076800              WRITE BC-Warning-Record
076850              PERFORM BB045-STORE-WARN-LINE THRU BB045-EXIT
076900     END-IF.
077000 BB043-EXIT.
077100     EXIT SECTION.
077200*
077300 BB044-CHECK-EXTLEAVE     SECTION.
077400*********************************
077500     MOVE     WS-P1-LEAVE-MONTHS TO WS-MAX-LEAVE-MONTHS.
077600     IF       WS-P2-LEAVE-MONTHS > WS-MAX-LEAVE-MONTHS
077700              MOVE WS-P2-LEAVE-MONTHS TO WS-MAX-LEAVE-MONTHS.
077800     IF       WS-MAX-LEAVE-MONTHS > 3
077900        AND   (PROF-P1-LEAVE-PCT < 100 OR PROF-P2-LEAVE-PCT < 100)
078000              MOVE PROF-ID TO WRN-PROF-ID
078100              MOVE "INFORMATIONAL" TO WRN-SEVERITY
078200              MOVE "EXTLEAVE" TO WRN-WARN-CODE
078300              MOVE ZERO TO WRN-WARN-COUNT
078400              MOVE ZERO TO WRN-WARN-AMOUNT
078500              MOVE "EXTENDED LEAVE WITH LESS THAN FULL PAY"
078600                   TO WRN-MESSAGE
078700              WRITE BC-Warning-Record
078750              PERFORM BB045-STORE-WARN-LINE THRU BB045-EXIT
078800     END-IF.
078900 BB044-EXIT.
079000     EXIT SECTION.
079100*
079110 BB045-STORE-WARN-LINE    SECTION.
079120*********************************
079130*    ONE-LINE-PER-WARNING FOR THE REPORT TRAILER, REQ NW-0052.
079140*    HOLDS UP TO 4 LINES - ONE WARNING CODE CAN NEVER FIRE
079150*    TWICE FOR THE SAME HOUSEHOLD, SO 4 IS ALL WE NEED.
079160     IF       WS-WARN-PRINT-CNT < 4
079170              ADD 1 TO WS-WARN-PRINT-CNT
079180              MOVE SPACES TO WS-WARN-PRINT-TAB (WS-WARN-PRINT-CNT)
079190              MOVE WRN-SEVERITY
079200                   TO WS-WARN-PRINT-TAB (WS-WARN-PRINT-CNT) (1:13)
079210              MOVE WRN-WARN-CODE
079220                   TO WS-WARN-PRINT-TAB (WS-WARN-PRINT-CNT) (15:8)
079230              MOVE WRN-MESSAGE
079240                   TO WS-WARN-PRINT-TAB (WS-WARN-PRINT-CNT) (24:40)
079250              IF  WRN-WARN-AMOUNT NOT = ZERO OR WRN-WARN-COUNT NOT = ZERO
079260                  MOVE WRN-WARN-AMOUNT TO WS-WARN-LINE-AMT
079270                  MOVE WS-WARN-LINE-AMT TO WS-WARN-LINE-AMT-ED
079280                  MOVE WS-WARN-LINE-AMT-ED
079285                       TO WS-WARN-PRINT-TAB (WS-WARN-PRINT-CNT) (65:15)
079290              END-IF.
079300 BB045-EXIT.
079310     EXIT SECTION.
079320*
079330 CC010-WRITE-REJECT       SECTION.
079340*********************************
079400     MOVE     SPACES TO REJECT-LINE.
079500     MOVE     PROF-ID TO REJECT-LINE (1:12).
079600     MOVE     WS-REJECT-REASON TO REJECT-LINE (15:40).
079700     WRITE    REJECT-LINE.
079800 CC010-EXIT.
079900     EXIT SECTION.
080000*
080010 DD010-PRINT-WARNINGS     SECTION.
080020*********************************
080030*    ONE GENERATE PER STORED WARNING LINE, REQ NW-0052.
080040     MOVE     SPACES TO WS-TRAILER-LINE.
080050     MOVE     "  " TO WS-TRAILER-LINE (1:2).
080060     MOVE     WS-WARN-PRINT-TAB (WS-WARN-SUB)
080070              TO WS-TRAILER-LINE (3:80).
080080     GENERATE RD-Trailer-Line.
080090 DD010-EXIT.
080095     EXIT SECTION.
080099*
080100 DD020-PRINT-ASSUMPTIONS  SECTION.
080200*********************************
080300*   FREE-FORM TRAILER LINES - GENERATED AS A SECOND TYPE
080400*   DETAIL GROUP ON THE SAME RD, BEFORE TERMINATE CLOSES OFF
080500*   THIS PROFILE'S CONTROL GROUPS.  MUST RUN WHILE THE REPORT
080600*   IS STILL ACTIVE - GENERATE IS NOT VALID AFTER TERMINATE.
080800*
080900     MOVE     SPACES TO WS-TRAILER-LINE.
080910     MOVE     "FINANCIAL WARNINGS FOR THIS HOUSEHOLD - SEVERITY/"
080920              TO WS-TRAILER-LINE (1:50).
080930     MOVE     "CODE/MESSAGE/FIGURE" TO WS-TRAILER-LINE (51:20).
081200     GENERATE RD-Trailer-Line.
081210*
081220     IF       WS-WARN-PRINT-CNT = ZERO
081230              MOVE SPACES TO WS-TRAILER-LINE
081240              MOVE "  NONE RAISED FOR THIS HOUSEHOLD."
081250                   TO WS-TRAILER-LINE (1:34)
081260              GENERATE RD-Trailer-Line
081270     ELSE
081280              PERFORM DD010-PRINT-WARNINGS THRU DD010-EXIT
081290                      VARYING WS-WARN-SUB FROM 1 BY 1
081300                      UNTIL WS-WARN-SUB > WS-WARN-PRINT-CNT
081310     END-IF.
081320*
081400     MOVE     SPACES TO WS-TRAILER-LINE.
081500     MOVE     "ASSUMPTIONS - INCOMES, SAVINGS, HOUSING, ONE-TIME"
081600              TO WS-TRAILER-LINE (1:50).
081700     GENERATE RD-Trailer-Line.
081800*
081900     MOVE     SPACES TO WS-TRAILER-LINE.
082000     MOVE     "  PARTNER 1 INCOME ......." TO WS-TRAILER-LINE (1:27).
082100     MOVE     PROF-P1-INCOME TO WS-TRAILER-LINE (28:10).
082200     GENERATE RD-Trailer-Line.
082300*
082400     MOVE     SPACES TO WS-TRAILER-LINE.
082500     MOVE     "  PARTNER 2 INCOME ......." TO WS-TRAILER-LINE (1:27).
082600     MOVE     PROF-P2-INCOME TO WS-TRAILER-LINE (28:10).
082700     GENERATE RD-Trailer-Line.
082800*
082900     MOVE     SPACES TO WS-TRAILER-LINE.
083000     MOVE     "  STARTING SAVINGS ......." TO WS-TRAILER-LINE (1:27).
083100     MOVE     PROF-SAVINGS TO WS-TRAILER-LINE (28:12).
083200     GENERATE RD-Trailer-Line.
083300*
083400     MOVE     SPACES TO WS-TRAILER-LINE.
083500     MOVE     "  ONE-TIME: CRIB/STROLLER/CAR SEAT/HIGH CHAIR ....."
083600              TO WS-TRAILER-LINE (1:52).
083700     MOVE     WS-ONE-TIME-TOTAL TO WS-TRAILER-LINE (54:9).
083800     GENERATE RD-Trailer-Line.
083820*
083840     MOVE     SPACES TO WS-TRAILER-LINE.
083860     MOVE     "  RECURRING MONTHLY (BASE): DIAPER/WIPES/FOOD ......"
083880              TO WS-TRAILER-LINE (1:54).
083900     MOVE     WS-RECUR-DIAPER    TO WS-TRAILER-LINE (56:8).
083910     MOVE     WS-RECUR-WIPES     TO WS-TRAILER-LINE (65:8).
083920     MOVE     WS-RECUR-FOOD      TO WS-TRAILER-LINE (74:8).
083925     GENERATE RD-Trailer-Line.
083930*
083940     MOVE     SPACES TO WS-TRAILER-LINE.
083950     MOVE     "  RECURRING MONTHLY (BASE): SUPPLIES/TOYS/MISC ....."
083960              TO WS-TRAILER-LINE (1:54).
083970     MOVE     WS-RECUR-SUPPLIES  TO WS-TRAILER-LINE (56:8).
083980     MOVE     WS-RECUR-TOYS      TO WS-TRAILER-LINE (65:8).
083990     MOVE     WS-RECUR-MISC-BASE TO WS-TRAILER-LINE (74:8).
083995     GENERATE RD-Trailer-Line.
084000     MOVE     SPACES TO WS-TRAILER-LINE.
084100     MOVE     "  CHILDCARE MONTHLY / PREFERENCE / START MONTH ...."
084200              TO WS-TRAILER-LINE (1:52).
084250     MOVE     WS-CC-FULL-MONTHLY TO WS-TRAILER-LINE (54:8).
084300     MOVE     PROF-CHILDCARE-PREF TO WS-TRAILER-LINE (63:12).
084400     MOVE     WS-CC-START-MONTH TO WS-TRAILER-LINE (76:2).
084500     GENERATE RD-Trailer-Line.
084600*
084700     MOVE     SPACES TO WS-TRAILER-LINE.
084800     MOVE     "  ZIP CODE / DUE DATE ....................."
084900              TO WS-TRAILER-LINE (1:44).
085000     MOVE     PROF-ZIP TO WS-TRAILER-LINE (46:5).
085100     MOVE     PROF-DUE-DATE TO WS-TRAILER-LINE (52:10).
085200     GENERATE RD-Trailer-Line.
085300 DD020-EXIT.
085400     EXIT SECTION.
085500*
085600 ZZ010-CLOSE-DOWN         SECTION.
085700*********************************
085800     CLOSE    BC-Profile-File
086000              BC-Monthly-File
086100              BC-Yearly-File
086200              BC-Warning-File
086300              PRINT-FILE
086400              REJECT-FILE.
086500 ZZ010-EXIT.
086600     EXIT SECTION.
