000100*****************************************************************
000200*                                                               *
000300*                 REGIONAL CHILDCARE RATE LOOKUP                *
000400*           CALLED SUBPROGRAM - LOADS AND SEARCHES THE          *
000500*                  CHILDCARE-RATE REFERENCE FILE                *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.             BC020.
001300 AUTHOR.                 V B COEN.
001400 INSTALLATION.           APPLEWOOD COMPUTERS.
001500 DATE-WRITTEN.           23/04/84.
001600 DATE-COMPILED.
001700 SECURITY.               COPYRIGHT (C) 1984-2026, VINCENT B COEN.
001800*                        NESTWORTH BABY-COST PROJECTION SUITE.
001900*                        DISTRIBUTED UNDER THE GNU GENERAL
002000*                        PUBLIC LICENSE.  SEE FILE COPYING.
002100*
002200*    REMARKS.            HOLDS THE IN-MEMORY CHILDCARE RATE
002300*                        TABLE AND ANSWERS ONE LOOKUP PER CALL
002400*                        FOR A GIVEN ZIP CODE AND CARE PREFERENCE.
002500*                        TABLE IS LOADED ONCE AND KEPT FOR THE
002600*                        LIFE OF THE RUN (CALLER MUST NOT CANCEL
002700*                        THIS MODULE BETWEEN HOUSEHOLDS).
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FILES USED.         CHILDRATE - SEE wsbccrt.cob.
003200*
003300*    ERROR MESSAGES USED.
003400*                        NONE - A MISSING OR UNREADABLE RATE
003500*                        FILE JUST LEAVES THE TABLE EMPTY AND
003600*                        EVERY LOOKUP RETURNS NOT-FOUND, WHICH
003700*                        BC010 TURNS INTO THE DEFAULT RATES.
004100*
004200* CHANGES:
004300* 23/04/84 VBC - 1.00 CREATED.
004400* 02/02/86 VBC -   01 ADDED 3-DIGIT PREFIX FALLBACK SEARCH.
004500* 19/07/88 VBC -   02 TABLE SIZE RAISED TO 3000 ENTRIES, NW-0004.
004600* 11/03/91 VBC -   03 STAY-AT-HOME SHORT-CIRCUIT ADDED SO TABLE
004700*                     IS NOT SEARCHED WHEN RATES ARE ALWAYS ZERO.
004800* 14/09/93 VBC -   04 FIXED TRAILING SPACE COMPARE BUG IN THE
004900*                     PREFIX SCAN (COMPARED 5 BYTES NOT 3).
005000* 26/02/96 VBC -   05 WS-SCENARIO-KEY REDEFINE ADDED FOR SPEED.
005100* 08/12/98 VBC -   06 Y2K - REVIEWED, NO DATE FIELDS USED HERE.
005200* 20/01/99 VBC -   07 Y2K - CONFIRMED CLEAN ON SIGN-OFF, NO CHANGE.
005300* 17/06/02 VBC -   08 ADDED WS-TABLE-LOADED GUARD FOR RE-CALL.
005400* 09/11/05 VBC -   09 COUNTY NAME NOW RETURNED BLANK NOT ZERO.
005500* 30/03/09 VBC -   10 TIDY UP FOR OPEN COBOL V3.00.00 MIGRATION.
005600*
005700*****************************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*===============================
006100*
006200 COPY "ENVDIV.COB".
006300*
006400 INPUT-OUTPUT            SECTION.
006500 FILE-CONTROL.
006600 COPY "SELBCCRT.COB".
006700*
006800 DATA                    DIVISION.
006900*===============================
007000*
007100 FILE SECTION.
007200 COPY "FDBCCRT.COB".
007300*
007400 WORKING-STORAGE SECTION.
007500*-----------------------
007600 77  WS-PROG-NAME            PIC X(15) VALUE "BC020 (1.10)".
007700*
007800 01  WS-DATA.
007900     03  WS-TABLE-LOADED     PIC X       VALUE "N".
008000     03  WS-RATE-TAB-CNT     PIC 9(4)    COMP VALUE ZERO.
008100     03  WS-RATE-TAB-IDX2    PIC 9(4)    COMP VALUE ZERO.
008150     03  CRT-STATUS          PIC XX.
008200*
008300 01  WS-SEARCH-ZIP.
008400     03  WS-SEARCH-ZIP-FULL  PIC X(05).
008500*                             VIEW OF THE SEARCH KEY SO THE
008600*                             PREFIX SCAN CAN COMPARE 3 BYTES
008700 01  WS-SEARCH-ZIP-VIEW REDEFINES WS-SEARCH-ZIP.
008800     03  WS-SEARCH-ZIP-PFX   PIC X(03).
008900     03  FILLER              PIC X(02).
009000*
009100 01  WS-SCENARIO-WORK.
009200     03  WS-SCENARIO-FULL    PIC X(12).
009300*                             FIRST-LETTER VIEW FOR A FAST TEST
009400*                             OF DAYCARE / NANNY / STAY-AT-HOME
009500 01  WS-SCENARIO-KEY REDEFINES WS-SCENARIO-WORK.
009600     03  WS-SCENARIO-1ST     PIC X.
009700     03  FILLER              PIC X(11).
009800*
009900 01  WS-RATE-TABLE.
010000     03  RATE-TAB                    OCCURS 1 TO 3000 TIMES
010100                                      DEPENDING ON WS-RATE-TAB-CNT
010200                                      ASCENDING KEY RATE-TAB-ZIP
010300                                      INDEXED BY RATE-IDX.
010400         05  RATE-TAB-ZIP                PIC X(05).
010500*                                          3-DIGIT PREFIX VIEW
010600         05  RATE-TAB-ZIP3 REDEFINES RATE-TAB-ZIP.
010700             07  RATE-TAB-ZIP-PFX        PIC X(03).
010800             07  FILLER                  PIC X(02).
010900         05  RATE-TAB-STATE              PIC X(02).
011000         05  RATE-TAB-COUNTY             PIC X(20).
011100         05  RATE-TAB-CTR-INFANT-WK      PIC 9(5)V99  COMP-3.
011200         05  RATE-TAB-CTR-TODDLER-WK     PIC 9(5)V99  COMP-3.
011300         05  RATE-TAB-CTR-PRESCH-WK      PIC 9(5)V99  COMP-3.
011400         05  RATE-TAB-HOME-INFANT-WK     PIC 9(5)V99  COMP-3.
011500         05  RATE-TAB-HOME-TODDLER-WK    PIC 9(5)V99  COMP-3.
011600         05  RATE-TAB-HOME-PRESCH-WK     PIC 9(5)V99  COMP-3.
011700*
011800 LINKAGE SECTION.
011900*==============
012000*
012100 01  LK-ZIP                  PIC X(05).
012200 01  LK-PREFERENCE            PIC X(12).
012300 01  LK-FOUND                PIC X.
012400 01  LK-STATE                PIC X(02).
012500 01  LK-COUNTY               PIC X(20).
012600 01  LK-INFANT-WK            PIC 9(5)V99    COMP-3.
012700 01  LK-TODDLER-WK           PIC 9(5)V99    COMP-3.
012800*
012900 PROCEDURE DIVISION USING LK-ZIP
013000                          LK-PREFERENCE
013100                          LK-FOUND
013200                          LK-STATE
013300                          LK-COUNTY
013400                          LK-INFANT-WK
013500                          LK-TODDLER-WK.
013600*===========================================================
013700*
013800 CA000-MAIN              SECTION.
013900********************************
014000     IF       WS-TABLE-LOADED NOT = "Y"
014100              PERFORM CA010-LOAD-RATE-TABLE THRU CA010-EXIT
014200              MOVE    "Y" TO WS-TABLE-LOADED
014300     END-IF.
014400*
014500     MOVE     "N"   TO LK-FOUND.
014600     MOVE     ZERO  TO LK-INFANT-WK LK-TODDLER-WK.
014700     MOVE     SPACES TO LK-STATE LK-COUNTY.
014800     MOVE     LK-PREFERENCE TO WS-SCENARIO-FULL.
014900*
015000*   STAY-AT-HOME ALWAYS YIELDS ZERO RATES - NO NEED TO SEARCH. 03
015100     IF       WS-SCENARIO-1ST = "S"
015200              GOBACK.
015300*
015400     MOVE     LK-ZIP TO WS-SEARCH-ZIP-FULL.
015500     PERFORM  CA020-FIND-RATE THRU CA020-EXIT.
015600     GOBACK.
015700*
015800 CA000-EXIT.  EXIT SECTION.
015900*
016000 CA010-LOAD-RATE-TABLE   SECTION.
016100********************************
016200*
016300     MOVE     ZERO TO WS-RATE-TAB-CNT.
016400     OPEN     INPUT BC-RATE-FILE.
016500     IF       CRT-STATUS NOT = "00"
016600              GO TO CA010-EXIT.
016700*
016800 CA010-READ-NEXT.
016900     READ     BC-RATE-FILE NEXT RECORD
017000              AT END
017100              GO TO CA010-CLOSE.
017200     IF       CRT-STATUS NOT = "00"
017300              GO TO CA010-CLOSE.
017400     IF       WS-RATE-TAB-CNT >= 3000
017500              GO TO CA010-CLOSE.
017500*                                                          02
017600     ADD      1 TO WS-RATE-TAB-CNT.
017700     MOVE     CRT-ZIP               TO RATE-TAB-ZIP (WS-RATE-TAB-CNT).
017800     MOVE     CRT-STATE             TO RATE-TAB-STATE (WS-RATE-TAB-CNT).
017900     MOVE     CRT-COUNTY            TO RATE-TAB-COUNTY (WS-RATE-TAB-CNT).
018000     MOVE     CRT-CENTER-INFANT-WK  TO RATE-TAB-CTR-INFANT-WK (WS-RATE-TAB-CNT).
018100     MOVE     CRT-CENTER-TODDLER-WK TO RATE-TAB-CTR-TODDLER-WK (WS-RATE-TAB-CNT).
018200     MOVE     CRT-CENTER-PRESCHOOL-WK TO RATE-TAB-CTR-PRESCH-WK (WS-RATE-TAB-CNT).
018300     MOVE     CRT-HOME-INFANT-WK    TO RATE-TAB-HOME-INFANT-WK (WS-RATE-TAB-CNT).
018400     MOVE     CRT-HOME-TODDLER-WK   TO RATE-TAB-HOME-TODDLER-WK (WS-RATE-TAB-CNT).
018500     MOVE     CRT-HOME-PRESCHOOL-WK TO RATE-TAB-HOME-PRESCH-WK (WS-RATE-TAB-CNT).
018600     GO       TO CA010-READ-NEXT.
018700*
018800 CA010-CLOSE.
018900     CLOSE    BC-RATE-FILE.
019000 CA010-EXIT.
019100     EXIT.
019200*
019300 CA020-FIND-RATE         SECTION.
019400********************************
019500*   EXACT ZIP MATCH FIRST, VIA BINARY SEARCH OF THE SORTED
019600*   TABLE (KEYED-ACCESS SUBSTITUTION FOR THE REFERENCE FILE).
019700*
019800     IF       WS-RATE-TAB-CNT = ZERO
019900              GO TO CA020-EXIT.
020000*
020100     SEARCH ALL RATE-TAB
020200              AT END
020300              PERFORM  CA030-FIND-BY-PREFIX THRU CA030-EXIT
020400              WHEN     RATE-TAB-ZIP (RATE-IDX) = WS-SEARCH-ZIP-FULL
020500                       PERFORM CA040-COPY-RATE THRU CA040-EXIT.
020600 CA020-EXIT.
020700     EXIT.
020800*
020900 CA030-FIND-BY-PREFIX    SECTION.
021000********************************
021100*   NO EXACT MATCH - USE THE FIRST TABLE ENTRY WHOSE 3-DIGIT
021200*   PREFIX MATCHES THE PROFILE'S ZIP PREFIX.                  01
021300*
021400     MOVE     ZERO TO WS-RATE-TAB-IDX2.
021500 CA030-LOOP.
021600     ADD      1 TO WS-RATE-TAB-IDX2.
021700     IF       WS-RATE-TAB-IDX2 > WS-RATE-TAB-CNT
021800              GO TO CA030-EXIT.
021900     IF       RATE-TAB-ZIP-PFX (WS-RATE-TAB-IDX2) = WS-SEARCH-ZIP-PFX
022000              SET      RATE-IDX TO WS-RATE-TAB-IDX2
022100              PERFORM  CA040-COPY-RATE THRU CA040-EXIT
022200              GO TO    CA030-EXIT.
022300     GO       TO CA030-LOOP.
022400 CA030-EXIT.
022500     EXIT.
022600*
022700 CA040-COPY-RATE         SECTION.
022800********************************
022900     MOVE     "Y" TO LK-FOUND.
023000     MOVE     RATE-TAB-STATE  (RATE-IDX) TO LK-STATE.
023100     MOVE     RATE-TAB-COUNTY (RATE-IDX) TO LK-COUNTY.
023200     EVALUATE WS-SCENARIO-1ST
023300              WHEN "D"
023400                       MOVE RATE-TAB-CTR-INFANT-WK  (RATE-IDX) TO LK-INFANT-WK
023500                       MOVE RATE-TAB-CTR-TODDLER-WK (RATE-IDX) TO LK-TODDLER-WK
023600              WHEN "N"
023700                       MOVE RATE-TAB-HOME-INFANT-WK  (RATE-IDX) TO LK-INFANT-WK
023800                       MOVE RATE-TAB-HOME-TODDLER-WK (RATE-IDX) TO LK-TODDLER-WK
023900              WHEN OTHER
024000                       MOVE ZERO TO LK-INFANT-WK LK-TODDLER-WK
024100     END-EVALUATE.
024200 CA040-EXIT.
024300     EXIT.
