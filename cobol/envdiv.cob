000100*****************************************************************
000200*                                                               *
000300*    GENERIC ENVIRONMENT DIVISION BLOCK - ALL BC PROGRAMS       *
000400*    COPY THIS INTO THE ENVIRONMENT DIVISION OF EVERY PROGRAM   *
000500*    IN THE BABY-COST PROJECTION SUITE.  KEEP IN STEP WITH THE  *
000600*    PARAMETER FILE IF PRINTER ASSIGNMENTS EVER CHANGE.         *
000700*                                                               *
000800*****************************************************************
000900*
001000*  12/04/84 VBC - CREATED FOR THE NESTWORTH BATCH SUITE.
001100*  19/09/86 VBC - ADDED UPSI-0 TEST SWITCH FOR DUMMY RUN MODE.
001200*  03/02/91 VBC - CLASS TEST FOR ZIP-DIGIT ADDED FOR BC020.
001300*
001400 CONFIGURATION SECTION.
001500 SOURCE-COMPUTER.      NCR-BABYCOST.
001600 OBJECT-COMPUTER.      NCR-BABYCOST.
001700 SPECIAL-NAMES.
001800     C01                  IS TOP-OF-FORM
001900     CLASS ZIP-DIGIT      IS "0" THRU "9"
002000     UPSI-0               ON STATUS IS BC-DUMMY-RUN
002100                          OFF STATUS IS BC-LIVE-RUN.
