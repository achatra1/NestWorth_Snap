000100* FD FOR THE CHILDCARE RATE FILE - SEE wsbccrt.cob FOR LAYOUT.
000200 fd  BC-Rate-File.
000300 copy "wsbccrt.cob".
