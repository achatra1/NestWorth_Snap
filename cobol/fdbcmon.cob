000100* FD FOR THE MONTHLY PROJECTION FILE - SEE wsbcmon.cob FOR LAYOUT.
000200 fd  BC-Monthly-File.
000300 copy "wsbcmon.cob".
