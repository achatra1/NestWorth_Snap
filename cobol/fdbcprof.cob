000100* FD FOR THE HOUSEHOLD PROFILE FILE - SEE wsbcprof.cob FOR LAYOUT.
000200 fd  BC-Profile-File.
000300 copy "wsbcprof.cob".
