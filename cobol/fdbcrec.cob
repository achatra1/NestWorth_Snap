000100* FD FOR THE RECURRING BABY-COST FILE - SEE wsbcrec.cob FOR LAYOUT.
000200 fd  BC-Recur-File.
000300 copy "wsbcrec.cob".
