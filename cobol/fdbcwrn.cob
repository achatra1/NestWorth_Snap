000100* FD FOR THE WARNING OUTPUT FILE - SEE wsbcwrn.cob FOR LAYOUT.
000200 fd  BC-Warning-File.
000300 copy "wsbcwrn.cob".
