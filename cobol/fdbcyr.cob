000100* FD FOR THE YEARLY PROJECTION FILE - SEE wsbcyr.cob FOR LAYOUT.
000200 fd  BC-Yearly-File.
000300 copy "wsbcyr.cob".
