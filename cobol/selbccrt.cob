000100* SELECT CLAUSE FOR THE REGIONAL CHILDCARE RATE FILE - INPUT.
000200     select  BC-Rate-File     assign      CHILDRATE
000300                              organization line sequential
000400                              status       Crt-Status.
