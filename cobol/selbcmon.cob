000100* SELECT CLAUSE FOR THE MONTHLY PROJECTION OUTPUT FILE.
000200     select  BC-Monthly-File  assign      MONTHPROJ
000300                              organization line sequential
000400                              status       Mon-Status.
