000100* SELECT CLAUSE FOR THE HOUSEHOLD PROFILE FILE - INPUT.
000200     select  BC-Profile-File  assign      PROFILE
000300                              organization line sequential
000400                              status       Prof-Status.
