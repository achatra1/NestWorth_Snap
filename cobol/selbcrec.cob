000100* SELECT CLAUSE FOR THE RECURRING BABY-COST FILE - INPUT.
000200     select  BC-Recur-File    assign      RECURCOST
000300                              organization line sequential
000400                              status       Rec-Status.
