000100* SELECT CLAUSE FOR THE FINANCIAL WARNING OUTPUT FILE.
000200     select  BC-Warning-File  assign      WARNLIST
000300                              organization line sequential
000400                              status       Wrn-Status.
