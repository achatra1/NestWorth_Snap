000100* SELECT CLAUSE FOR THE YEARLY PROJECTION OUTPUT FILE.
000200     select  BC-Yearly-File   assign      YEARPROJ
000300                              organization line sequential
000400                              status       Yr-Status.
