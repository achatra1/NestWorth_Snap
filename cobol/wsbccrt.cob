000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR REGIONAL CHILDCARE RATE FILE          *
000400*        KEYED BY ZIP - LOADED TO A TABLE IN BC020              *
000500*        FILE MUST ARRIVE SORTED ASCENDING BY CRT-ZIP           *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 55 BYTES.
000900*
001000*  23/04/84 VBC - CREATED.
001100*  06/09/89 VBC - ADDED HOME-BASED (NANNY) RATE COLUMNS.
001200*
001300 01  BC-Rate-Record.
001400     03  Crt-Zip                     pic x(05).
001500*                                      3-DIGIT PREFIX VIEW FOR
001600*                                      THE BC020 FALLBACK SEARCH
001700     03  Crt-Zip-View redefines Crt-Zip.
001800         05  Crt-Zip-Prefix3         pic x(03).
001900         05  filler                  pic x(02).
002000     03  Crt-State                   pic x(02).
002100     03  Crt-County                  pic x(20).
002200     03  Crt-Center-Infant-Wk        pic 9(5)v99  comp-3.
002300     03  Crt-Center-Toddler-Wk       pic 9(5)v99  comp-3.
002400     03  Crt-Center-Preschool-Wk     pic 9(5)v99  comp-3.
002500     03  Crt-Home-Infant-Wk          pic 9(5)v99  comp-3.
002600     03  Crt-Home-Toddler-Wk         pic 9(5)v99  comp-3.
002700     03  Crt-Home-Preschool-Wk       pic 9(5)v99  comp-3.
002800     03  filler                      pic x(04).
