000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR MONTHLY PROJECTION OUTPUT FILE        *
000400*        60 RECORDS WRITTEN PER VALID HOUSEHOLD PROFILE         *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 90 BYTES.
000800*
000900*  25/04/84 VBC - CREATED.
001000*  30/06/87 VBC - SPLIT EXP-MISC OUT OF EXP-CLOTHING, REQ NW-0013.
001100*
001200 01  BC-Monthly-Record.
001300     03  Mon-Prof-Id             pic x(12).
001400     03  Mon-Month-Num           pic 9(02)      comp.
001500     03  Mon-Year-Num            pic 9(01)      comp.
001600     03  Mon-Month-Of-Year       pic 9(02)      comp.
001700     03  Mon-P1-Income           pic s9(7)v99   comp-3.
001800     03  Mon-P2-Income           pic s9(7)v99   comp-3.
001900     03  Mon-Total-Income        pic s9(8)v99   comp-3.
002000     03  Mon-Exp-Housing         pic 9(7)v99    comp-3.
002100     03  Mon-Exp-Childcare       pic 9(7)v99    comp-3.
002200     03  Mon-Exp-Diapers         pic 9(5)v99    comp-3.
002300     03  Mon-Exp-Food            pic 9(5)v99    comp-3.
002400     03  Mon-Exp-Healthcare      pic 9(5)v99    comp-3.
002500     03  Mon-Exp-Clothing        pic 9(5)v99    comp-3.
002600     03  Mon-Exp-One-Time        pic 9(5)v99    comp-3.
002700     03  Mon-Exp-Misc            pic 9(5)v99    comp-3.
002800     03  Mon-Exp-Total           pic s9(8)v99   comp-3.
002900     03  Mon-Net-Cashflow        pic s9(8)v99   comp-3.
003000     03  Mon-Cum-Savings         pic s9(9)v99   comp-3.
003100     03  filler                  pic x(08).
