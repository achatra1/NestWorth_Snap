000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR HOUSEHOLD PROFILE FILE                *
000400*        USES PROF-ID AS KEY (SEQUENTIAL, ARRIVAL ORDER)        *
000500*                                                               *
000600*****************************************************************
000700*  FILE SIZE 80 BYTES.
000800*
000900*  22/04/84 VBC - CREATED.
001000*  14/08/86 VBC - ADDED LEAVE-PCT FIELDS, REQ NW-0007.
001100*  02/03/92 VBC - DUE-DATE RE-SHAPED AS CCYY-MM-DD, REQ NW-0041.
001200*  11/05/99 VBC - Y2K - CONFIRMED DUE-DATE CENTURY HOLDS CCYY.
001300*
001400 01  BC-Profile-Record.
001500     03  Prof-Id                 pic x(12).
001600     03  Prof-P1-Income          pic 9(7)v99    comp-3.
001700     03  Prof-P2-Income          pic 9(7)v99    comp-3.
001800     03  Prof-Zip                pic x(05).
001900     03  Prof-Due-Date           pic x(10).
002000*                                 REDEFINE OF DUE DATE FOR THE
002100*                                 ASSUMPTIONS APPENDIX - ISO FORM
002200     03  Prof-Due-Date-Parts redefines Prof-Due-Date.
002300         05  Prof-Due-Yyyy       pic x(04).
002400         05  filler              pic x.
002500         05  Prof-Due-Mm         pic x(02).
002600         05  filler              pic x.
002700         05  Prof-Due-Dd         pic x(02).
002800     03  Prof-Savings            pic s9(9)v99   comp-3.
002900     03  Prof-Num-Children       pic 9(02)      comp.
003000     03  Prof-Childcare-Pref     pic x(12).
003100     03  Prof-P1-Leave-Weeks     pic 9(03)      comp.
003200     03  Prof-P1-Leave-Pct       pic 9(03)      comp.
003300     03  Prof-P2-Leave-Weeks     pic 9(03)      comp.
003400     03  Prof-P2-Leave-Pct       pic 9(03)      comp.
003500     03  Prof-Housing            pic 9(7)v99    comp-3.
003600     03  Prof-Cc-Exp             pic 9(7)v99    comp-3.
003700     03  filler                  pic x(05).
