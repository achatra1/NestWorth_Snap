000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR RECURRING BABY-COST FILE              *
000400*        6 ITEM RECORDS - DIAPER, WIPES, FOOD, SUPPLIES,        *
000500*        TOYS, MISCELLANEOUS.  DEFAULTS USED BY BC010 IF        *
000600*        FILE IS MISSING OR EMPTY - SEE ba020.                  *
000700*                                                               *
000800*****************************************************************
000900*  FILE SIZE 48 BYTES.
001000*
001100*  24/04/84 VBC - CREATED.
001200*
001300 01  BC-Recur-Record.
001400     03  Rec-Item-Name           pic x(40).
001500     03  Rec-Monthly-Cost        pic 9(5)v99  comp-3.
001600     03  filler                  pic x(04).
