000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR FINANCIAL WARNING OUTPUT FILE         *
000400*        0 TO 4 RECORDS WRITTEN PER VALID HOUSEHOLD PROFILE     *
000500*        CODES - NEGCASH, LOWBUF, HICHILD, EXTLEAVE              *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 125 BYTES.
000900*
001000*  27/04/84 VBC - CREATED.
001100*  19/11/90 VBC - WARN-AMOUNT NOW ALSO CARRIES A PERCENT VALUE   *
001200*                 FOR HICHILD/EXTLEAVE - ADDED REDEFINE, NW-0029
001300*
001400 01  BC-Warning-Record.
001500     03  Wrn-Prof-Id             pic x(12).
001600     03  Wrn-Severity            pic x(13).
001700     03  Wrn-Warn-Code           pic x(08).
001800     03  Wrn-Warn-Count          pic 9(03)      comp.
001900     03  Wrn-Warn-Amount         pic s9(9)v99   comp-3.
002000*                                 VIEW OF THE SUPPORTING FIGURE
002100*                                 WHEN IT IS A PERCENT, NOT CASH
002200     03  Wrn-Warn-Pct redefines Wrn-Warn-Amount
002300                                 pic s9(7)v9(4) comp-3.
002400     03  Wrn-Message             pic x(80).
002500     03  filler                  pic x(04).
