000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR YEARLY PROJECTION OUTPUT FILE         *
000400*        5 RECORDS WRITTEN PER VALID HOUSEHOLD PROFILE          *
000500*        ONE CONTROL-BREAK TOTAL PER PROJECTION YEAR            *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 90 BYTES.
000900*
001000*  26/04/84 VBC - CREATED.
001100*
001200 01  BC-Yearly-Record.
001300     03  Yr-Prof-Id              pic x(12).
001400     03  Yr-Year-Num             pic 9(01)      comp.
001500     03  Yr-Total-Income         pic s9(9)v99   comp-3.
001600     03  Yr-Total-Expenses       pic s9(9)v99   comp-3.
001700     03  Yr-Net-Cashflow         pic s9(9)v99   comp-3.
001800     03  Yr-Ending-Savings       pic s9(9)v99   comp-3.
001900     03  Yr-Housing              pic s9(8)v99   comp-3.
002000     03  Yr-Childcare            pic s9(8)v99   comp-3.
002100     03  Yr-Diapers              pic s9(8)v99   comp-3.
002200     03  Yr-Food                 pic s9(8)v99   comp-3.
002300     03  Yr-Healthcare           pic s9(8)v99   comp-3.
002400     03  Yr-Clothing             pic s9(8)v99   comp-3.
002500     03  Yr-One-Time             pic s9(8)v99   comp-3.
002600     03  Yr-Misc                 pic s9(8)v99   comp-3.
002700     03  filler                  pic x(04).
